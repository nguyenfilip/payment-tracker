000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ccywlit.cpy                                             *
000140*      (C) Continental Trust Co. - EDP Systems.                *
000150*                                                               *
000160* Element of the Currency Ledger / Periodic Statement suite.   *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* Various table-size and file-status values which the ledger
000220* suite may need to have adjusted from time to time are placed
000230* in this one copy book so that such changes can be made in a
000240* single spot rather than hunting through every program.
000250*
000260*      DATE         AUTHOR          DESCRIPTION             TAG
000270*      --------     --------------  ----------------------  ---
000280*      03/11/1986   C. WEAVER       ORIGINAL CODING         CW01
000290*      09/02/1998   J. NAKASHIMA    Y2K REVIEW - NO DATE    JN01
000291*                                   SENSITIVE FIELDS HERE.
000292*                                   CERTIFIED Y2K COMPLIANT.
000300*      06/14/2004   M. OKONKWO     RAISED MAX-RATE FOR      MO01
000301*                                  CROSS-RATE TABLE GROWTH.
000310*
000400     05  CCYWLIT-MAX-BAL          PIC S9(04) COMP VALUE +200.
000500     05  CCYWLIT-MAX-RATE         PIC S9(04) COMP VALUE +800.
000600     05  CCYWLIT-FSTAT-OK         PIC X(02)      VALUE '00'.
000700     05  CCYWLIT-FSTAT-EOF        PIC X(02)      VALUE '10'.
000800     05  CCYWLIT-USD-CODE         PIC X(03)      VALUE 'USD'.
000900     05  FILLER                   PIC X(04)      VALUE SPACES.
