000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCYMAIN.
000300 AUTHOR.        C. WEAVER.
000310 INSTALLATION.  CONTINENTAL TRUST CO. - EDP SYSTEMS.
000320 DATE-WRITTEN.  MARCH 1986.
000330 DATE-COMPILED.
000335 SECURITY.      NONE.
000340*
000341*--------------------------------------------------------------*
000342*                                                              *
000343*               @BANNER_START@                                 *
000344*      ccymain.cbl                                             *
000345*      (C) Continental Trust Co. - EDP Systems.                *
000346*                                                               *
000347* Element of the Currency Ledger / Periodic Statement suite.   *
000348*               @BANNER_END@                                   *
000349*                                                               *
000350*--------------------------------------------------------------*
000351*
000361******************************************************************
000362*    DESCRIPTION
000363*
000364* Batch driver for the currency ledger job. Loads the cross-rate
000365* table first (so every balance can be priced in USD by the time
000366* the report is written), then reads the payments feed and rolls
000367* each payment into a running balance per currency code, keeping
000368* currencies in the order they are first seen. At end of job it
000369* walks the balance table once and, for each currency, calls
000370* CCYEXCH to price the balance in USD (where a rate is on file)
000371* and to build the printed line.
000372*
000373* A malformed payment or rate line does not stop the run - it is
000374* DISPLAYed as a skipped record and the job carries on with the
000375* next line, same as always.
000376*
000393*
000395******************************************************************
000396*     AMENDMENT HISTORY
000397*
000398*      DATE         AUTHOR          DESCRIPTION             TAG
000399*      --------     --------------  ----------------------  ---
000400*      03/11/1986   C. WEAVER       ORIGINAL CODING          CW01
000401*      07/22/1989   R. DELACRUZ     ADDED RECIPROCAL RATE     RD01
000402*                                   POSTING (TWO ENTRIES PER
000403*                                   RATE LINE, SEE 120-).
000404*      02/14/1992   K. SADLER       BALANCE TABLE SIZE RAISED KS01
000405*                                   TO COVER NEW EURO-AREA
000406*                                   CURRENCIES ON THE BOOKS.
000407*      09/02/1998   J. NAKASHIMA    Y2K REVIEW - PROGRAM      JN01
000408*                                   CARRIES NO DATE FIELDS.
000409*                                   CERTIFIED Y2K COMPLIANT.
000410*      06/14/2004   M. OKONKWO      CR-4471 - MOVED TABLE     MO01
000411*                                   LIMITS TO CCYWLIT SO
000412*                                   BOTH PROGRAMS STAY IN
000413*                                   STEP.
000414*      11/03/2006   P. IYER         CR-5190 - NUMERIC TEXT    PI01
000415*                                   SCANNER (250-) REJECTS
000416*                                   A SECOND DECIMAL POINT
000417*                                   INSTEAD OF TRUNCATING.
000430*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER.    IBM-370.
000830 OBJECT-COMPUTER.    IBM-370.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS CCY-ALPHA-CLASS IS 'A' THRU 'Z'
000870     UPSI-0 ON STATUS IS CCY-DEBUG-ON
000880            OFF STATUS IS CCY-DEBUG-OFF.
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE
000930                          FILE STATUS IS WS-PAY-FILE-STATUS.
000940     SELECT RATE-FILE     ASSIGN TO RATEFILE
000950                          FILE STATUS IS WS-RATE-FILE-STATUS.
000960     SELECT REPORT-FILE   ASSIGN TO CCYRPT
000970                          FILE STATUS IS WS-RPT-FILE-STATUS.
001000 DATA DIVISION.
001010 FILE SECTION.
001020*
001030 FD  PAYMENT-FILE
001040     LABEL RECORDS ARE STANDARD
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070*
001080***** 01  COPY CCYPAYCB.
001090*--------------------------------------------------------------*
001100*  Incoming payment feed - one free-form text line per record, *
001110*  "<CCY-CODE><SPACE><SIGNED-AMOUNT>", e.g. USD -20.2 .         *
001120*  Sign on the amount may be "+", "-" or absent (positive).    *
001130*--------------------------------------------------------------*
001140 01  CCY-PAYMENT-REC.
001150     05  CCY-PAY-LINE         PIC X(80).
001160*
001170 FD  RATE-FILE
001180     LABEL RECORDS ARE STANDARD
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORDING MODE IS F.
001210*
001220***** 01  COPY CCYRATCB.
001230*--------------------------------------------------------------*
001240*  Incoming exchange-rate feed - one free-form text line per   *
001250*  record, "<FROM>, <TO>, <RATE>", comma separated, e.g.       *
001260*  USD, GBP, 10.12 .                                           *
001270*--------------------------------------------------------------*
001280 01  CCY-RATE-REC.
001290     05  CCY-RATE-LINE        PIC X(80).
001300*
001310 FD  REPORT-FILE
001320     LABEL RECORDS ARE STANDARD
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350*
001360 01  REPORT-RECORD.
001370     05  REPORT-TEXT          PIC X(131).
001380     05  FILLER               PIC X(01)      VALUE SPACE.
001390*
002000 WORKING-STORAGE SECTION.
002010*
002020*    Store eye catcher details to aid dump reading
002030*
002040 01  WS-DEBUG-DETAILS.
002050     05  FILLER                   PIC X(32)
002060           VALUE 'CCYMAIN-------WORKING STORAGE  '.
002070*
002080* Various table-size and file-status values which the ledger
002090* suite may need to have adjusted from time to time are placed
002100* in one copy book in order to make those sorts of changes more
002110* easily, per CR-4471.
002120*
002130 01  FILLER.
002140     05  FILLER                   PIC X(36) VALUE
002150         '********  CCYWLIT COPYBOOK  *******'.
002160     COPY CCYWLIT.
002170*
002180* The currency balance table. See CCYWBAL for the notes on why
002190* no sort is ever applied to it.
002200*
002210 01  CCY-BALANCE-TABLE.
002220     COPY CCYWBAL.
002230*
002240* The bidirectional exchange-rate table. Shared layout with
002250* CCYEXCH's LINKAGE SECTION copy of the same book.
002260*
002270 01  CCY-RATE-TABLE.
002280     COPY CCYWRAT.
002290*
002300*    File status / end-of-file switches.
002310*
002320 01  WS-FILE-SWITCHES.
002330     05  WS-PAY-FILE-STATUS       PIC X(02) VALUE SPACES.
002340     05  WS-RATE-FILE-STATUS      PIC X(02) VALUE SPACES.
002350     05  WS-RPT-FILE-STATUS       PIC X(02) VALUE SPACES.
002360     05  WS-PAY-FILE-EOF          PIC X(01) VALUE 'N'.
002370     05  WS-RATE-FILE-EOF         PIC X(01) VALUE 'N'.
002380     05  FILLER                   PIC X(04) VALUE SPACES.
002390*
002400*    Line-parsing scratch area for both input feeds.
002410*
002420 01  WS-PARSE-WORK.
002430     05  WS-TOK-1                 PIC X(10) VALUE SPACES.
002440     05  WS-TOK-2                 PIC X(24) VALUE SPACES.
002450     05  WS-TOK-3                 PIC X(10) VALUE SPACES.
002460     05  WS-TOK-CT                PIC S9(04) COMP VALUE ZERO.
002470     05  WS-CCY-CHECK             PIC X(10) VALUE SPACES.
002480     05  WS-CCY-TRAIL-SP          PIC S9(04) COMP VALUE ZERO.
002490     05  WS-CCY-CHECK-LEN         PIC S9(04) COMP VALUE ZERO.
002500     05  WS-REJECT-SW             PIC X(01) VALUE 'N'.
002510         88  WS-LINE-REJECTED     VALUE 'Y'.
002520     05  WS-CHAR-SUB              PIC S9(04) COMP VALUE ZERO.
002530     05  WS-CHAR                  PIC X(01) VALUE SPACE.
002540     05  FILLER                   PIC X(04) VALUE SPACES.
002550*
002560*    Rate-line parsing.
002570*
002580 01  WS-RATE-PARSE.
002590     05  WS-RATE-FROM-TOK         PIC X(24) VALUE SPACES.
002600     05  WS-RATE-TO-TOK           PIC X(24) VALUE SPACES.
002610     05  WS-RATE-VAL-TOK          PIC X(24) VALUE SPACES.
002620     05  WS-RATE-FORWARD          PIC S9(09)V9(05) COMP-3
002630                                                 VALUE ZERO.
002640     05  WS-RATE-REVERSE          PIC S9(09)V9(05) COMP-3
002650                                                 VALUE ZERO.
002660     05  WS-RATE-KEY-FROM         PIC X(03) VALUE SPACES.
002670     05  WS-RATE-KEY-TO           PIC X(03) VALUE SPACES.
002680     05  WS-RATE-STORE-VALUE      PIC S9(09)V9(05) COMP-3
002690                                                 VALUE ZERO.
002700     05  WS-RATE-FOUND-SW         PIC X(01) VALUE 'N'.
002710     05  FILLER                   PIC X(05) VALUE SPACES.
002720*
002730*    Generic leading-space trim scratch, used on comma fields.
002740*
002750 01  WS-TRIM-WORK.
002760     05  WS-TRIM-TEXT             PIC X(24) VALUE SPACES.
002770     05  WS-TRIM-TEXT-OUT         PIC X(24) VALUE SPACES.
002780     05  WS-TRIM-LEAD-CT          PIC S9(04) COMP VALUE ZERO.
002790     05  FILLER                   PIC X(04) VALUE SPACES.
002800*
002810*    Text-to-decimal conversion scratch, shared by amount and
002820*    rate parsing (see paragraph 250-).
002830*
002840 01  WS-NUM-TEXT                  PIC X(24) VALUE SPACES.
002850*
002860* WORK-FN-X style peek at the leading sign character, so 250-
002870* does not need a reference-modified literal scattered through
002880* the scan loop.
002890*
002900 01  WS-NUM-TEXT-PEEK REDEFINES WS-NUM-TEXT.
002910     05  WS-NUM-FIRST-CHAR        PIC X(01).
002920     05  FILLER                   PIC X(23).
002930*
002940 01  WS-NUM-WORK.
002950     05  WS-NUM-LEN               PIC S9(04) COMP VALUE ZERO.
002960     05  WS-NUM-TRAIL-SP          PIC S9(04) COMP VALUE ZERO.
002970     05  WS-NUM-START             PIC S9(04) COMP VALUE ZERO.
002980     05  WS-NUM-SIGN              PIC X(01) VALUE SPACE.
002990     05  WS-SEEN-DOT-SW           PIC X(01) VALUE 'N'.
003000     05  WS-SEEN-DIGIT-SW         PIC X(01) VALUE 'N'.
003010     05  WS-INT-DIGITS            PIC X(11) VALUE SPACES.
003020     05  WS-INT-LEN               PIC S9(04) COMP VALUE ZERO.
003030     05  WS-INT-NUM               PIC 9(11) COMP VALUE ZERO.
003040     05  WS-FRAC-DIGITS           PIC X(09) VALUE SPACES.
003050     05  WS-FRAC-LEN              PIC S9(04) COMP VALUE ZERO.
003060     05  WS-FRAC-PADDED           PIC X(05) VALUE '00000'.
003070     05  WS-FRAC-NUM REDEFINES WS-FRAC-PADDED PIC 9(05).
003080     05  WS-NUM-VALUE             PIC S9(11)V9(05) COMP-3
003090                                                 VALUE ZERO.
003100     05  FILLER                   PIC X(04) VALUE SPACES.
003110*
003120*    Payment-amount parsing result.
003130*
003140 01  WS-AMOUNT-SIGNED             PIC S9(11)V9(05) COMP-3
003150                                                 VALUE ZERO.
003160*
003170*    Balance-table lookup switch.
003180*
003190 77  WS-BAL-FOUND-SW              PIC X(01) VALUE 'N'.
003200*
003210*    Diagnostic display area for skipped (malformed) records.
003220*
003230 01  WS-SKIP-LINE-TEXT            PIC X(80) VALUE SPACES.
003240 01  WS-SKIP-LINE-PEEK REDEFINES WS-SKIP-LINE-TEXT.
003250     05  WS-SKIP-LINE-CCY         PIC X(03).
003260     05  FILLER                   PIC X(77).
003270 01  WS-SKIP-FILE-ID              PIC X(08) VALUE SPACES.
003280*
003290*    Report-cycle subscript (one pass over the balance table).
003300*
003310 77  WS-RPT-SUB                   PIC S9(04) COMP VALUE ZERO.
003320*
003330*    Linkage scratch for the call to CCYEXCH - one balance
003340*    entry's worth of data goes across, one report line comes
003350*    back.
003360*
003370 01  CCYX-CCY-CODE                PIC X(03) VALUE SPACES.
003380 01  CCYX-BALANCE                 PIC S9(11)V9(05) COMP-3
003390                                                 VALUE ZERO.
003400 01  CCYX-REPORT-LINE             PIC X(131) VALUE SPACES.
003410*
004500 EJECT.
004600 PROCEDURE DIVISION.
004601*
004610*--------------------------------------------------------------*
004620*   000-MAIN-LOGIC - drives the whole job: load rates, roll    *
004630*   the payments into balances, then print one line per        *
004640*   currency, in the order each currency was first posted.     *
004650*--------------------------------------------------------------*
004660 000-MAIN-LOGIC.
004670*
004680     IF CCY-DEBUG-ON
004690         DISPLAY 'CCYMAIN - UPSI-0 DEBUG SWITCH IS ON'
004700     END-IF.
004710*
004720     PERFORM 900-OPEN-FILES.
004730*
004740     PERFORM 100-LOAD-RATE-TABLE THRU 100-EXIT
004750         UNTIL WS-RATE-FILE-EOF = 'Y'.
004760*
004770     PERFORM 200-ACCUMULATE-BALANCES THRU 200-EXIT
004780         UNTIL WS-PAY-FILE-EOF = 'Y'.
004790*
004800     PERFORM 300-PRINT-BALANCE-REPORT THRU 300-EXIT
004810         VARYING WS-RPT-SUB FROM 1 BY 1
004820         UNTIL WS-RPT-SUB > CCY-BAL-COUNT.
004830*
004840     PERFORM 905-CLOSE-FILES.
004850*
004860     GOBACK.
004900*
005000*--------------------------------------------------------------*
005010*   100- SERIES - EXCHANGE-RATE TABLE LOAD                     *
005020*--------------------------------------------------------------*
005030 100-LOAD-RATE-TABLE.
005040     PERFORM 710-READ-RATE-FILE.
005050     IF WS-RATE-FILE-EOF = 'Y'
005060         GO TO 100-EXIT
005070     END-IF.
005080     PERFORM 110-PARSE-RATE-LINE THRU 110-EXIT.
005090     IF WS-LINE-REJECTED
005100         MOVE CCY-RATE-LINE   TO WS-SKIP-LINE-TEXT
005110         MOVE 'RATE    '      TO WS-SKIP-FILE-ID
005120         PERFORM 820-LOG-SKIPPED-LINE
005130     ELSE
005140         PERFORM 120-STORE-RATE-PAIR THRU 120-EXIT
005150     END-IF.
005160 100-EXIT.
005170     EXIT.
005180*
005190* 110-PARSE-RATE-LINE - splits "<FROM>, <TO>, <RATE>" into its
005200* three comma-delimited fields, trims the whitespace the comma
005210* style leaves in front of TO and RATE, and validates each
005220* field. Rejects (WS-REJECT-SW = 'Y') unless all three check out.
005230*
005240 110-PARSE-RATE-LINE.
005250     MOVE 'N' TO WS-REJECT-SW.
005260     UNSTRING CCY-RATE-LINE DELIMITED BY ','
005270         INTO WS-RATE-FROM-TOK WS-RATE-TO-TOK WS-RATE-VAL-TOK
005280         TALLYING IN WS-TOK-CT.
005290     IF WS-TOK-CT NOT = 3
005300         MOVE 'Y' TO WS-REJECT-SW
005310         GO TO 110-EXIT
005320     END-IF.
005330     MOVE WS-RATE-FROM-TOK TO WS-TRIM-TEXT.
005340     PERFORM 260-TRIM-LEADING-SPACES.
005350     MOVE WS-TRIM-TEXT TO WS-RATE-FROM-TOK.
005360     MOVE WS-RATE-TO-TOK TO WS-TRIM-TEXT.
005370     PERFORM 260-TRIM-LEADING-SPACES.
005380     MOVE WS-TRIM-TEXT TO WS-RATE-TO-TOK.
005390     MOVE WS-RATE-VAL-TOK TO WS-TRIM-TEXT.
005400     PERFORM 260-TRIM-LEADING-SPACES.
005410     MOVE WS-TRIM-TEXT TO WS-RATE-VAL-TOK.
005420     MOVE WS-RATE-FROM-TOK TO WS-CCY-CHECK.
005430     PERFORM 215-VALIDATE-CCY-CODE THRU 215-EXIT.
005440     IF WS-LINE-REJECTED
005450         GO TO 110-EXIT
005460     END-IF.
005470     MOVE WS-RATE-TO-TOK TO WS-CCY-CHECK.
005480     PERFORM 215-VALIDATE-CCY-CODE THRU 215-EXIT.
005490     IF WS-LINE-REJECTED
005500         GO TO 110-EXIT
005510     END-IF.
005520     MOVE WS-RATE-VAL-TOK TO WS-NUM-TEXT.
005530     PERFORM 250-VALIDATE-AND-CONVERT-NUM THRU 250-EXIT.
005540     IF WS-LINE-REJECTED
005550         GO TO 110-EXIT
005560     END-IF.
005570     MOVE WS-NUM-VALUE TO WS-RATE-FORWARD.
005580 110-EXIT.
005590     EXIT.
005600*
005610* 120-STORE-RATE-PAIR - posts the rate as supplied under
005620* (FROM,TO), then the reciprocal under (TO,FROM), rounded
005630* HALF-UP to five places since there is no live division once
005640* the table is loaded - see BUSINESS RULES, saving an exchange
005650* rate. Per RD01, every rate line therefore posts two entries.
005660*
005670 120-STORE-RATE-PAIR.
005680     MOVE WS-RATE-FROM-TOK(1:3) TO WS-RATE-KEY-FROM.
005690     MOVE WS-RATE-TO-TOK(1:3)   TO WS-RATE-KEY-TO.
005700     MOVE WS-RATE-FORWARD       TO WS-RATE-STORE-VALUE.
005710     PERFORM 125-FIND-OR-ADD-RATE THRU 125-EXIT.
005720     COMPUTE WS-RATE-REVERSE ROUNDED = 1 / WS-RATE-FORWARD.
005730     MOVE WS-RATE-TO-TOK(1:3)   TO WS-RATE-KEY-FROM.
005740     MOVE WS-RATE-FROM-TOK(1:3) TO WS-RATE-KEY-TO.
005750     MOVE WS-RATE-REVERSE       TO WS-RATE-STORE-VALUE.
005760     PERFORM 125-FIND-OR-ADD-RATE THRU 125-EXIT.
005770 120-EXIT.
005780     EXIT.
005790*
005800* 125-FIND-OR-ADD-RATE - last value posted for a (FROM,TO) pair
005810* wins; no duplicate-key error is raised, per BATCH FLOW.
005820*
005830 125-FIND-OR-ADD-RATE.
005840     SET CCY-RATE-IDX TO 1.
005850     MOVE 'N' TO WS-RATE-FOUND-SW.
005860     PERFORM 126-SEARCH-RATE-TABLE THRU 126-EXIT
005870         UNTIL CCY-RATE-IDX > CCY-RATE-COUNT
005880            OR WS-RATE-FOUND-SW = 'Y'.
005890     IF WS-RATE-FOUND-SW = 'Y'
005900         MOVE WS-RATE-STORE-VALUE TO CCY-RATE-AMOUNT(CCY-RATE-IDX)
005910     ELSE
005920         IF CCY-RATE-COUNT < CCYWLIT-MAX-RATE
005930             ADD 1 TO CCY-RATE-COUNT
005940             SET CCY-RATE-IDX TO CCY-RATE-COUNT
005950             MOVE WS-RATE-KEY-FROM    TO CCY-RATE-FROM(CCY-RATE-IDX)
005960             MOVE WS-RATE-KEY-TO      TO CCY-RATE-TO(CCY-RATE-IDX)
005970             MOVE WS-RATE-STORE-VALUE TO CCY-RATE-AMOUNT(CCY-RATE-IDX)
005980         ELSE
005990             DISPLAY 'CCYMAIN - RATE TABLE FULL, ENTRY SKIPPED - '
006000                     WS-RATE-KEY-FROM '/' WS-RATE-KEY-TO
006010         END-IF
006020     END-IF.
006030 125-EXIT.
006040     EXIT.
006050*
006060 126-SEARCH-RATE-TABLE.
006070     IF CCY-RATE-FROM(CCY-RATE-IDX) = WS-RATE-KEY-FROM
006080        AND CCY-RATE-TO(CCY-RATE-IDX) = WS-RATE-KEY-TO
006090         MOVE 'Y' TO WS-RATE-FOUND-SW
006100     ELSE
006110         SET CCY-RATE-IDX UP BY 1
006120     END-IF.
006130 126-EXIT.
006140     EXIT.
006150*
006200*--------------------------------------------------------------*
006210*   200- SERIES - PAYMENT ACCUMULATION                         *
006220*--------------------------------------------------------------*
006230 200-ACCUMULATE-BALANCES.
006240     PERFORM 700-READ-PAYMENT-FILE.
006250     IF WS-PAY-FILE-EOF = 'Y'
006260         GO TO 200-EXIT
006270     END-IF.
006280     PERFORM 210-PARSE-PAYMENT-LINE THRU 210-EXIT.
006290     IF WS-LINE-REJECTED
006300         MOVE CCY-PAY-LINE    TO WS-SKIP-LINE-TEXT
006310         MOVE 'PAYMENT '      TO WS-SKIP-FILE-ID
006320         PERFORM 820-LOG-SKIPPED-LINE
006330     ELSE
006340         PERFORM 220-FIND-OR-ADD-BALANCE THRU 220-EXIT
006350     END-IF.
006360 200-EXIT.
006370     EXIT.
006380*
006390* 210-PARSE-PAYMENT-LINE - splits "<CCY><SPACE><AMOUNT>" into
006400* exactly two tokens and validates both, per BUSINESS RULES,
006410* parsing a payment transaction.
006420*
006430 210-PARSE-PAYMENT-LINE.
006440     MOVE 'N' TO WS-REJECT-SW.
006450     UNSTRING CCY-PAY-LINE DELIMITED BY ALL SPACE
006460         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
006470         TALLYING IN WS-TOK-CT.
006480     IF WS-TOK-CT NOT = 2
006490         MOVE 'Y' TO WS-REJECT-SW
006500         GO TO 210-EXIT
006510     END-IF.
006520     MOVE WS-TOK-1 TO WS-CCY-CHECK.
006530     PERFORM 215-VALIDATE-CCY-CODE THRU 215-EXIT.
006540     IF WS-LINE-REJECTED
006550         GO TO 210-EXIT
006560     END-IF.
006570     MOVE WS-TOK-2 TO WS-NUM-TEXT.
006580     PERFORM 250-VALIDATE-AND-CONVERT-NUM THRU 250-EXIT.
006590     IF WS-LINE-REJECTED
006600         GO TO 210-EXIT
006610     END-IF.
006620     MOVE WS-NUM-VALUE TO WS-AMOUNT-SIGNED.
006630 210-EXIT.
006640     EXIT.
006650*
006660* 215-VALIDATE-CCY-CODE - WS-CCY-CHECK must trim to exactly
006670* three characters, all of them letters (CCY-ALPHA-CLASS, see
006680* SPECIAL-NAMES). Catches codes that are too short, too long,
006690* or contain anything but letters in one pass.
006700*
006710 215-VALIDATE-CCY-CODE.
006720     MOVE ZERO TO WS-CCY-TRAIL-SP.
006730     INSPECT WS-CCY-CHECK TALLYING WS-CCY-TRAIL-SP
006740         FOR TRAILING SPACE.
006750     COMPUTE WS-CCY-CHECK-LEN = 10 - WS-CCY-TRAIL-SP.
006760     IF WS-CCY-CHECK-LEN NOT = 3
006770         MOVE 'Y' TO WS-REJECT-SW
006780     ELSE
006790         IF WS-CCY-CHECK(1:3) IS NOT CCY-ALPHA-CLASS
006800             MOVE 'Y' TO WS-REJECT-SW
006810         END-IF
006820     END-IF.
006830 215-EXIT.
006840     EXIT.
006850*
006860* 220-FIND-OR-ADD-BALANCE - BUSINESS RULES, adding two amounts:
006870* same-currency add, exact, no rounding. A currency not seen
006880* before is appended at the end of the table (never re-sorted),
006890* per BATCH FLOW, balance accumulation.
006900*
006910 220-FIND-OR-ADD-BALANCE.
006920     SET CCY-BAL-IDX TO 1.
006930     MOVE 'N' TO WS-BAL-FOUND-SW.
006940     PERFORM 226-SEARCH-BALANCE-TABLE THRU 226-EXIT
006950         UNTIL CCY-BAL-IDX > CCY-BAL-COUNT
006960            OR WS-BAL-FOUND-SW = 'Y'.
006970     IF WS-BAL-FOUND-SW = 'Y'
006980         ADD WS-AMOUNT-SIGNED TO CCY-BAL-AMOUNT(CCY-BAL-IDX)
006990     ELSE
007000         IF CCY-BAL-COUNT < CCYWLIT-MAX-BAL
007010             ADD 1 TO CCY-BAL-COUNT
007020             SET CCY-BAL-IDX TO CCY-BAL-COUNT
007030             MOVE WS-TOK-1(1:3)    TO CCY-BAL-CODE(CCY-BAL-IDX)
007040             MOVE WS-AMOUNT-SIGNED TO CCY-BAL-AMOUNT(CCY-BAL-IDX)
007050         ELSE
007060             DISPLAY 'CCYMAIN - BALANCE TABLE FULL, ENTRY SKIPPED - '
007070                     WS-TOK-1(1:3)
007080         END-IF
007090     END-IF.
007100 220-EXIT.
007110     EXIT.
007120*
007130 226-SEARCH-BALANCE-TABLE.
007140     IF CCY-BAL-CODE(CCY-BAL-IDX) = WS-TOK-1(1:3)
007150         MOVE 'Y' TO WS-BAL-FOUND-SW
007160     ELSE
007170         SET CCY-BAL-IDX UP BY 1
007180     END-IF.
007190 226-EXIT.
007200     EXIT.
007210*
007220*--------------------------------------------------------------*
007230*   250- SERIES - TEXT-TO-DECIMAL CONVERSION UTILITY           *
007240*--------------------------------------------------------------*
007250* 250-VALIDATE-AND-CONVERT-NUM - converts the free-form text in
007260* WS-NUM-TEXT (optional leading sign, digits, at most one ".",
007270* more digits - at least one digit somewhere) into the signed
007280* packed value WS-NUM-VALUE. Sets WS-REJECT-SW = 'Y' and leaves
007290* WS-NUM-VALUE untouched if the text does not conform. No
007300* intrinsic FUNCTION is used; the scan is done a character at a
007310* time in 255-, which is the house way of de-editing free text
007320* on this machine.
007330*
007340 250-VALIDATE-AND-CONVERT-NUM.
007350     MOVE SPACES TO WS-INT-DIGITS WS-FRAC-DIGITS.
007360     MOVE ZERO   TO WS-INT-LEN WS-FRAC-LEN.
007370     MOVE 'N'    TO WS-SEEN-DOT-SW WS-SEEN-DIGIT-SW.
007380     MOVE SPACE  TO WS-NUM-SIGN.
007390     MOVE ZERO   TO WS-NUM-TRAIL-SP.
007400     INSPECT WS-NUM-TEXT TALLYING WS-NUM-TRAIL-SP
007410         FOR TRAILING SPACE.
007420     COMPUTE WS-NUM-LEN = 24 - WS-NUM-TRAIL-SP.
007430     IF WS-NUM-LEN = ZERO
007440         MOVE 'Y' TO WS-REJECT-SW
007450         GO TO 250-EXIT
007460     END-IF.
007470     MOVE 1 TO WS-CHAR-SUB.
007480     IF WS-NUM-FIRST-CHAR = '+' OR WS-NUM-FIRST-CHAR = '-'
007490         MOVE WS-NUM-FIRST-CHAR TO WS-NUM-SIGN
007500         MOVE 2 TO WS-CHAR-SUB
007510     END-IF.
007520     PERFORM 255-SCAN-ONE-CHAR THRU 255-EXIT
007530         UNTIL WS-CHAR-SUB > WS-NUM-LEN OR WS-LINE-REJECTED.
007540     IF WS-LINE-REJECTED
007550         GO TO 250-EXIT
007560     END-IF.
007570     IF WS-SEEN-DIGIT-SW = 'N'
007580         MOVE 'Y' TO WS-REJECT-SW
007590         GO TO 250-EXIT
007600     END-IF.
007610     IF WS-FRAC-LEN > 5
007620         MOVE 5 TO WS-FRAC-LEN
007630     END-IF.
007640     MOVE ZERO TO WS-INT-NUM.
007650     IF WS-INT-LEN > ZERO
007660         MOVE WS-INT-DIGITS(1:WS-INT-LEN) TO WS-INT-NUM
007670     END-IF.
007680     MOVE '00000' TO WS-FRAC-PADDED.
007690     IF WS-FRAC-LEN > ZERO
007700         MOVE WS-FRAC-DIGITS(1:WS-FRAC-LEN)
007710             TO WS-FRAC-PADDED(1:WS-FRAC-LEN)
007720     END-IF.
007730     COMPUTE WS-NUM-VALUE = WS-INT-NUM + (WS-FRAC-NUM / 100000).
007740     IF WS-NUM-SIGN = '-'
007750         COMPUTE WS-NUM-VALUE = WS-NUM-VALUE * -1
007760     END-IF.
007770 250-EXIT.
007780     EXIT.
007790*
007800* 255-SCAN-ONE-CHAR - classifies one character of WS-NUM-TEXT
007810* and appends it to the running integer- or fraction-digit
007820* string. PI01 - a second decimal point now rejects the line
007830* outright rather than being folded into the fraction.
007840*
007850 255-SCAN-ONE-CHAR.
007860     MOVE WS-NUM-TEXT(WS-CHAR-SUB:1) TO WS-CHAR.
007870     IF WS-CHAR = '.'
007880         IF WS-SEEN-DOT-SW = 'Y'
007890             MOVE 'Y' TO WS-REJECT-SW
007900         ELSE
007910             MOVE 'Y' TO WS-SEEN-DOT-SW
007920         END-IF
007930     ELSE
007940         IF WS-CHAR IS NUMERIC
007950             MOVE 'Y' TO WS-SEEN-DIGIT-SW
007960             IF WS-SEEN-DOT-SW = 'Y'
007970                 ADD 1 TO WS-FRAC-LEN
007980                 MOVE WS-CHAR TO WS-FRAC-DIGITS(WS-FRAC-LEN:1)
007990             ELSE
008000                 ADD 1 TO WS-INT-LEN
008010                 MOVE WS-CHAR TO WS-INT-DIGITS(WS-INT-LEN:1)
008020             END-IF
008030         ELSE
008040             MOVE 'Y' TO WS-REJECT-SW
008050         END-IF
008060     END-IF.
008070     ADD 1 TO WS-CHAR-SUB.
008080 255-EXIT.
008090     EXIT.
008100*
008110* 260-TRIM-LEADING-SPACES - strips leading spaces off
008120* WS-TRIM-TEXT in place. Used on the TO- and RATE- tokens a
008130* comma-delimited UNSTRING leaves a blank in front of.
008140*
008150 260-TRIM-LEADING-SPACES.
008160     MOVE ZERO TO WS-TRIM-LEAD-CT.
008170     INSPECT WS-TRIM-TEXT TALLYING WS-TRIM-LEAD-CT
008180         FOR LEADING SPACE.
008190     IF WS-TRIM-LEAD-CT > ZERO
008200         MOVE SPACES TO WS-TRIM-TEXT-OUT
008210         MOVE WS-TRIM-TEXT(WS-TRIM-LEAD-CT + 1:)
008220             TO WS-TRIM-TEXT-OUT
008230         MOVE WS-TRIM-TEXT-OUT TO WS-TRIM-TEXT
008240     END-IF.
008250*
008300*--------------------------------------------------------------*
008310*   300- SERIES - REPORT GENERATION                           *
008320*--------------------------------------------------------------*
008330* 300-PRINT-BALANCE-REPORT - one CALL to CCYEXCH per currency
008340* balance, in the order each currency was first posted. No
008350* control-break totals are produced; every line stands alone.
008360*
008370 300-PRINT-BALANCE-REPORT.
008380     SET CCY-BAL-IDX TO WS-RPT-SUB.
008390     MOVE CCY-BAL-CODE(CCY-BAL-IDX)   TO CCYX-CCY-CODE.
008400     MOVE CCY-BAL-AMOUNT(CCY-BAL-IDX) TO CCYX-BALANCE.
008410     MOVE SPACES                      TO CCYX-REPORT-LINE.
008420     CALL 'CCYEXCH' USING CCYX-CCY-CODE
008430                          CCYX-BALANCE
008440                          CCY-RATE-TABLE
008450                          CCYX-REPORT-LINE.
008460     MOVE CCYX-REPORT-LINE TO REPORT-TEXT.
008470     WRITE REPORT-RECORD.
008480     IF WS-RPT-FILE-STATUS NOT = CCYWLIT-FSTAT-OK
008490         DISPLAY 'CCYMAIN - REPORT FILE WRITE ERROR, STATUS = '
008500                 WS-RPT-FILE-STATUS
008510         MOVE 16 TO RETURN-CODE
008520     END-IF.
008530 300-EXIT.
008540     EXIT.
008550*
008600*--------------------------------------------------------------*
008610*   700- SERIES - FILE READS                                  *
008620*--------------------------------------------------------------*
008630 700-READ-PAYMENT-FILE.
008640     READ PAYMENT-FILE.
008650     IF WS-PAY-FILE-STATUS = CCYWLIT-FSTAT-OK
008660         NEXT SENTENCE
008670     ELSE
008680         IF WS-PAY-FILE-STATUS = CCYWLIT-FSTAT-EOF
008690             MOVE 'Y' TO WS-PAY-FILE-EOF
008700         ELSE
008710             DISPLAY 'CCYMAIN - PAYMENT FILE READ ERROR, STATUS = '
008720                     WS-PAY-FILE-STATUS
008730             MOVE 16 TO RETURN-CODE
008740             MOVE 'Y' TO WS-PAY-FILE-EOF
008750         END-IF
008760     END-IF.
008770*
008780 710-READ-RATE-FILE.
008790     READ RATE-FILE.
008800     IF WS-RATE-FILE-STATUS = CCYWLIT-FSTAT-OK
008810         NEXT SENTENCE
008820     ELSE
008830         IF WS-RATE-FILE-STATUS = CCYWLIT-FSTAT-EOF
008840             MOVE 'Y' TO WS-RATE-FILE-EOF
008850         ELSE
008860             DISPLAY 'CCYMAIN - RATE FILE READ ERROR, STATUS = '
008870                     WS-RATE-FILE-STATUS
008880             MOVE 16 TO RETURN-CODE
008890             MOVE 'Y' TO WS-RATE-FILE-EOF
008900         END-IF
008910     END-IF.
008920*
008950*--------------------------------------------------------------*
008960*   820- SERIES - BAD-RECORD REPORTING                        *
008970*--------------------------------------------------------------*
008980* 820-LOG-SKIPPED-LINE - DISPLAYs the record and carries on;
008990* there is no logger on this system, per NON-GOALS.
009000*
009010 820-LOG-SKIPPED-LINE.
009020     DISPLAY 'CCYMAIN - SKIPPING MALFORMED ' WS-SKIP-FILE-ID
009030             ' RECORD, CCY=' WS-SKIP-LINE-CCY
009040             ' TEXT=' WS-SKIP-LINE-TEXT.
009050 820-EXIT.
009060     EXIT.
009070*
009100*--------------------------------------------------------------*
009110*   900- SERIES - OPEN / CLOSE                                *
009120*--------------------------------------------------------------*
009130 900-OPEN-FILES.
009140     OPEN INPUT  PAYMENT-FILE.
009150     IF WS-PAY-FILE-STATUS NOT = CCYWLIT-FSTAT-OK
009160         DISPLAY 'CCYMAIN - PAYMENT FILE OPEN ERROR, STATUS = '
009170                 WS-PAY-FILE-STATUS
009180         MOVE 16 TO RETURN-CODE
009190         GOBACK
009200     END-IF.
009210     OPEN INPUT  RATE-FILE.
009220     IF WS-RATE-FILE-STATUS NOT = CCYWLIT-FSTAT-OK
009230         DISPLAY 'CCYMAIN - RATE FILE OPEN ERROR, STATUS = '
009240                 WS-RATE-FILE-STATUS
009250         MOVE 16 TO RETURN-CODE
009260         GOBACK
009270     END-IF.
009280     OPEN OUTPUT REPORT-FILE.
009290     IF WS-RPT-FILE-STATUS NOT = CCYWLIT-FSTAT-OK
009300         DISPLAY 'CCYMAIN - REPORT FILE OPEN ERROR, STATUS = '
009310                 WS-RPT-FILE-STATUS
009320         MOVE 16 TO RETURN-CODE
009330         GOBACK
009340     END-IF.
009350*
009360 905-CLOSE-FILES.
009370     CLOSE PAYMENT-FILE RATE-FILE REPORT-FILE.
