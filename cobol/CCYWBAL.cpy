000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ccywbal.cpy                                             *
000140*      (C) Continental Trust Co. - EDP Systems.                *
000150*                                                               *
000160* Element of the Currency Ledger / Periodic Statement suite.   *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* This is the in-memory running-balance table for the currency
000220* ledger job. A currency is added to the table the first time
000230* a payment line for it is seen; the table is never re-sorted,
000240* so the report comes out in the same order the currencies were
000250* first encountered in the payments file. This layout is shared
000260* between CCYMAIN (which owns the table) and CCYEXCH (which is
000270* handed one entry's worth of it at a time - see the calling
000280* program's WORKING-STORAGE and CCYEXCH's LINKAGE SECTION).
000290*
000300*      DATE         AUTHOR          DESCRIPTION             TAG
000310*      --------     --------------  ----------------------  ---
000320*      03/11/1986   C. WEAVER       ORIGINAL CODING         CW01
000330*      09/02/1998   J. NAKASHIMA    Y2K REVIEW - NO DATE    JN01
000331*                                   SENSITIVE FIELDS HERE.
000340*      06/14/2004   M. OKONKWO     TABLE SIZE NOW DRIVEN     MO01
000341*                                  OFF CCYWLIT-MAX-BAL.
000400*
000500     05  CCY-BAL-COUNT            PIC S9(04) COMP VALUE ZERO.
000600     05  CCY-BAL-ENTRY OCCURS CCYWLIT-MAX-BAL TIMES
000700                       INDEXED BY CCY-BAL-IDX.
000800         10  CCY-BAL-CODE         PIC X(03)      VALUE SPACES.
000900         10  CCY-BAL-AMOUNT       PIC S9(11)V9(05) COMP-3
001000                                                 VALUE ZERO.
001100         10  FILLER               PIC X(05)      VALUE SPACES.
