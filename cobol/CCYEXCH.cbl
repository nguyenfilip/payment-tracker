000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCYEXCH.
000300 AUTHOR.        C. WEAVER.
000310 INSTALLATION.  CONTINENTAL TRUST CO. - EDP SYSTEMS.
000320 DATE-WRITTEN.  MARCH 1986.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000341*
000342*--------------------------------------------------------------*
000343*                                                              *
000344*               @BANNER_START@                                 *
000345*      ccyexch.cbl                                             *
000346*      (C) Continental Trust Co. - EDP Systems.                *
000347*                                                               *
000348* Element of the Currency Ledger / Periodic Statement suite.   *
000349*               @BANNER_END@                                   *
000350*                                                               *
000351*--------------------------------------------------------------*
000352*
000361******************************************************************
000362*    DESCRIPTION
000363*
000364* CALLed once per currency out of CCYMAIN's 300-PRINT-BALANCE-
000365* REPORT. Given a currency code and its balance, and the whole
000366* cross-rate table, builds one printed report line:
000367*
000368*     <CCY> <NATIVE AMOUNT>
000369*     <CCY> <NATIVE AMOUNT> (USD <CONVERTED AMOUNT>)
000370*
000371* the parenthetical USD figure being left off for USD balances
000372* themselves and for any currency with no rate on file.
000373*
000393*
000395******************************************************************
000396*     AMENDMENT HISTORY
000397*
000398*      DATE         AUTHOR          DESCRIPTION             TAG
000399*      --------     --------------  ----------------------  ---
000400*      03/11/1986   C. WEAVER       ORIGINAL CODING          CW01
000401*      07/22/1989   R. DELACRUZ     ADDED RECIPROCAL-RATE     RD01
000402*                                   LOOKUP SO WE NO LONGER
000403*                                   NEED A SEPARATE "INVERSE"
000404*                                   TABLE PASS IN CCYMAIN.
000405*      09/02/1998   J. NAKASHIMA    Y2K REVIEW - PROGRAM      JN01
000406*                                   CARRIES NO DATE FIELDS.
000407*                                   CERTIFIED Y2K COMPLIANT.
000408*      06/14/2004   M. OKONKWO      CR-4471 - TABLE SIZE      MO01
000409*                                   LIMIT NOW COMES IN OFF
000410*                                   CCYWLIT VIA THE SHARED
000411*                                   CCYWRAT COPY BOOK.
000412*      11/03/2006   P. IYER         CR-5190 - ROUNDING NOW    PI01
000413*                                   HALF-TO-EVEN ON THE CENTS
000414*                                   BOUNDARY, TO MATCH WHAT
000415*                                   RECON EXPECTS. WAS
000416*                                   HALF-UP BEFORE THIS FIX.
000430*
000440*     FILES
000441*         NONE - ALL DATA ARRIVES AND LEAVES VIA LINKAGE.
000450*
000460*     UTILITIES
000470*         NONE.
000480*
000490*     COPYBOOKS
000500*         CCYWRAT  - CROSS-RATE TABLE LAYOUT (LINKAGE SECTION).
000510*         CCYWLIT  - SHOP TABLE-SIZE / LITERAL VALUES.
000520*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER.    IBM-370.
000830 OBJECT-COMPUTER.    IBM-370.
000840 SPECIAL-NAMES.
000850     UPSI-0 ON STATUS IS CCYX-DEBUG-ON
000860            OFF STATUS IS CCYX-DEBUG-OFF.
001000 DATA DIVISION.
001010 WORKING-STORAGE SECTION.
001020*
001030*    Store eye catcher details to aid dump reading
001040*
001050 01  WS-DEBUG-DETAILS.
001060     05  FILLER                   PIC X(32)
001070           VALUE 'CCYEXCH-------WORKING STORAGE  '.
001080*
001090 01  FILLER.
001100     05  FILLER                   PIC X(36) VALUE
001110         '********  CCYWLIT COPYBOOK  *******'.
001120     COPY CCYWLIT.
001130*
001140*    Rate-table search work.
001150*
001160 01  WS-RATE-SEARCH.
001170     05  WS-RATE-FOUND-SW         PIC X(01) VALUE 'N'.
001180     05  WS-CONVERTED             PIC S9(13)V9(05) COMP-3
001190                                                 VALUE ZERO.
001200     05  FILLER                   PIC X(04) VALUE SPACES.
001210*
001220*    HALF-EVEN rounding work (section C). Every amount is first
001230*    scaled to an unsigned integer count of 1/100000ths - the
001240*    precision ceiling carried all the way through this job -
001250*    then rounded down to the nearest cent on a HALF-TO-EVEN
001260*    tie, per PI01, without resorting to a ROUNDED MODE clause.
001270*
001280 01  WS-FMT-WORK.
001290     05  WS-FMT-IN                PIC S9(13)V9(05) COMP-3
001300                                                 VALUE ZERO.
001310     05  WS-FMT-NEG-SW            PIC X(01) VALUE 'N'.
001320     05  WS-FMT-SCALED            PIC S9(18) COMP VALUE ZERO.
001330     05  WS-FMT-QUOT              PIC S9(16) COMP VALUE ZERO.
001340     05  WS-FMT-REM               PIC S9(04) COMP VALUE ZERO.
001350     05  WS-FMT-HALF              PIC S9(16) COMP VALUE ZERO.
001360     05  WS-FMT-ODD               PIC S9(04) COMP VALUE ZERO.
001370     05  WS-ROUNDED-CENTS-ABS     PIC 9(16) COMP VALUE ZERO.
001380     05  WS-ROUNDED-CENTS-SIGNED REDEFINES WS-ROUNDED-CENTS-ABS
001390                                  PIC S9(16) COMP.
001400     05  FILLER                   PIC X(04) VALUE SPACES.
001410*
001420*    Dollars/cents split and text build for one amount. Re-used
001430*    for both the native figure and the USD figure.
001440*
001450 01  WS-FMT-TEXT-WORK.
001460     05  WS-DOLLARS-DISP          PIC 9(09) VALUE ZERO.
001470     05  WS-DOLLARS-DISP-X REDEFINES WS-DOLLARS-DISP
001480                                  PIC X(09).
001490     05  WS-DOLLARS-ZS            PIC Z(08)9.
001500     05  WS-CENTS-REM             PIC 9(02) VALUE ZERO.
001510     05  WS-CENTS-REM-X REDEFINES WS-CENTS-REM PIC X(02).
001520     05  WS-FMT-CENTS-TENS        PIC 9(01) VALUE ZERO.
001530     05  WS-FMT-CENTS-ONES        PIC 9(01) VALUE ZERO.
001540     05  WS-FMT-TRAIL-SP          PIC S9(04) COMP VALUE ZERO.
001550     05  WS-FMT-OUT-LEN           PIC S9(04) COMP VALUE ZERO.
001560     05  WS-FMT-OUT-TEXT          PIC X(20) VALUE SPACES.
001565     05  WS-FMT-TEXT-OUT-HOLD     PIC X(20) VALUE SPACES.
001570     05  FILLER                   PIC X(04) VALUE SPACES.
001580*
001590*    Native- and USD-formatted text carried out of section C,
001600*    ready for section D to STRING into the output line.
001610*
001620 01  WS-NATIVE-TEXT               PIC X(20) VALUE SPACES.
001630 77  WS-NATIVE-LEN                PIC S9(04) COMP VALUE ZERO.
001640 01  WS-USD-TEXT                  PIC X(20) VALUE SPACES.
001650 77  WS-USD-LEN                   PIC S9(04) COMP VALUE ZERO.
001660*
002000 LINKAGE SECTION.
002010*
002020 01  CCYX-CCY-CODE                PIC X(03).
002030 01  CCYX-BALANCE                 PIC S9(11)V9(05) COMP-3.
002040*
002050* Shared layout with CCYMAIN's WORKING-STORAGE copy of the same
002060* book - see CCYWRAT for the table notes.
002070*
002080 01  CCYX-RATE-TABLE.
002090     COPY CCYWRAT.
002100*
002110 01  CCYX-REPORT-LINE              PIC X(131).
002120*
003000 EJECT.
003010 PROCEDURE DIVISION USING CCYX-CCY-CODE
003020                          CCYX-BALANCE
003030                          CCYX-RATE-TABLE
003040                          CCYX-REPORT-LINE.
003050*
003060*--------------------------------------------------------------*
003070*   CCYEXCH-MAIN - dispatch. USD balances print with no        *
003080*   parenthetical; every other currency is passed to the       *
003090*   convert/format/compose sections. Per BATCH FLOW, report    *
003100*   generation, a currency with no USD rate on file still      *
003110*   gets a line - just without the parenthetical.              *
003120*--------------------------------------------------------------*
003130 CCYEXCH-MAIN SECTION.
003140 CCYEXCH-010.
003150     IF CCYX-DEBUG-ON
003160         DISPLAY 'CCYEXCH - UPSI-0 DEBUG SWITCH IS ON'
003170     END-IF.
003180     MOVE SPACES TO CCYX-REPORT-LINE.
003190     MOVE 'N' TO WS-RATE-FOUND-SW.
003200     IF CCYX-CCY-CODE NOT = CCYWLIT-USD-CODE
003210         PERFORM B-CONVERT-TO-USD THRU END-B-CONVERT-TO-USD-EXIT
003220     END-IF.
003230     PERFORM C-FORMAT-AMOUNT THRU END-C-FORMAT-AMOUNT-EXIT.
003240     PERFORM D-COMPOSE-LINE THRU END-D-COMPOSE-LINE-EXIT.
003250 CCYEXCH-020.
003260     GOBACK.
003270 END-CCYEXCH-MAIN.
003280     EXIT.
003290*
003340*--------------------------------------------------------------*
003350*   B-CONVERT-TO-USD - linear search of CCY-RATE-ENTRY for     *
003360*   (CCYX-CCY-CODE, USD). Leaves WS-RATE-FOUND-SW = 'N' and    *
003370*   WS-CONVERTED untouched if no such rate was ever posted -   *
003380*   see BUSINESS RULE, converting an amount.                   *
003390*--------------------------------------------------------------*
003400 B-CONVERT-TO-USD SECTION.
003410 B-010-SEARCH-RATE-TABLE.
003420     SET CCY-RATE-IDX TO 1.
003430 B-020-SEARCH-LOOP.
003440     IF CCY-RATE-IDX > CCY-RATE-COUNT
003450         GO TO END-B-CONVERT-TO-USD-EXIT
003460     END-IF.
003470     IF CCY-RATE-FROM(CCY-RATE-IDX) = CCYX-CCY-CODE
003480        AND CCY-RATE-TO(CCY-RATE-IDX) = CCYWLIT-USD-CODE
003490         MOVE 'Y' TO WS-RATE-FOUND-SW
003500*        exact multiply, truncated to five decimal places -
003510*        the same precision ceiling carried by every amount
003520*        and rate on this job; section C does the rounding
003530*        that matters for what gets printed.
003540         COMPUTE WS-CONVERTED =
003550             CCYX-BALANCE * CCY-RATE-AMOUNT(CCY-RATE-IDX)
003560         GO TO END-B-CONVERT-TO-USD-EXIT
003570     END-IF.
003580     SET CCY-RATE-IDX UP BY 1.
003590     GO TO B-020-SEARCH-LOOP.
003600 END-B-CONVERT-TO-USD.
003610 END-B-CONVERT-TO-USD-EXIT.
003620     EXIT.
003630*
003680*--------------------------------------------------------------*
003690*   C-FORMAT-AMOUNT - formats CCYX-BALANCE into WS-NATIVE-TEXT *
003700*   and, when WS-RATE-FOUND-SW = 'Y', WS-CONVERTED into        *
003710*   WS-USD-TEXT. Trailing zero cents and the decimal point     *
003720*   itself are dropped, matching the house report style - see  *
003730*   BUSINESS RULE, formatting an amount.                       *
003740*--------------------------------------------------------------*
003750 C-FORMAT-AMOUNT SECTION.
003760 C-010-FORMAT-NATIVE.
003770     MOVE CCYX-BALANCE TO WS-FMT-IN.
003780     PERFORM C-100-ROUND-HALF-EVEN THRU C-100-EXIT.
003790     PERFORM C-200-BUILD-TEXT THRU C-200-EXIT.
003800     MOVE WS-FMT-OUT-TEXT TO WS-NATIVE-TEXT.
003810     MOVE WS-FMT-OUT-LEN  TO WS-NATIVE-LEN.
003820 C-020-FORMAT-USD.
003830     IF WS-RATE-FOUND-SW = 'Y'
003840         MOVE WS-CONVERTED TO WS-FMT-IN
003850         PERFORM C-100-ROUND-HALF-EVEN THRU C-100-EXIT
003860         PERFORM C-200-BUILD-TEXT THRU C-200-EXIT
003870         MOVE WS-FMT-OUT-TEXT TO WS-USD-TEXT
003880         MOVE WS-FMT-OUT-LEN  TO WS-USD-LEN
003890     END-IF.
003900     GO TO END-C-FORMAT-AMOUNT-EXIT.
003910*
003920 C-100-ROUND-HALF-EVEN.
003930     MOVE 'N' TO WS-FMT-NEG-SW.
003940     IF WS-FMT-IN < ZERO
003950         MOVE 'Y' TO WS-FMT-NEG-SW
003960         COMPUTE WS-FMT-SCALED = WS-FMT-IN * -100000
003970     ELSE
003980         COMPUTE WS-FMT-SCALED = WS-FMT-IN * 100000
003990     END-IF.
004000     DIVIDE WS-FMT-SCALED BY 1000
004010         GIVING WS-FMT-QUOT REMAINDER WS-FMT-REM.
004020     IF WS-FMT-REM > 500
004030         ADD 1 TO WS-FMT-QUOT
004040     ELSE
004050         IF WS-FMT-REM = 500
004060             DIVIDE WS-FMT-QUOT BY 2
004070                 GIVING WS-FMT-HALF REMAINDER WS-FMT-ODD
004080             IF WS-FMT-ODD = 1
004090                 ADD 1 TO WS-FMT-QUOT
004100             END-IF
004110         END-IF
004120     END-IF.
004130     MOVE WS-FMT-QUOT TO WS-ROUNDED-CENTS-ABS.
004140 C-100-EXIT.
004150     EXIT.
004160*
004170* C-200-BUILD-TEXT - DecimalFormat("0.##")-style text: no
004180* leading zeros on the dollars, no decimal point at all when
004190* the cents are exactly zero, one digit after the point when
004200* the cents are an even multiple of ten, two otherwise.
004210*
004220 C-200-BUILD-TEXT.
004230     DIVIDE WS-ROUNDED-CENTS-ABS BY 100
004240         GIVING WS-DOLLARS-DISP REMAINDER WS-CENTS-REM.
004250     MOVE WS-DOLLARS-DISP TO WS-DOLLARS-ZS.
004260     MOVE SPACES TO WS-FMT-OUT-TEXT.
004270     UNSTRING WS-DOLLARS-ZS DELIMITED BY ALL SPACE
004280         INTO WS-FMT-OUT-TEXT.
004320     MOVE ZERO TO WS-FMT-TRAIL-SP.
004330     INSPECT WS-FMT-OUT-TEXT TALLYING WS-FMT-TRAIL-SP
004340         FOR TRAILING SPACE.
004350     COMPUTE WS-FMT-OUT-LEN = 20 - WS-FMT-TRAIL-SP.
004360     IF WS-CENTS-REM = ZERO
004370         NEXT SENTENCE
004380     ELSE
004390         DIVIDE WS-CENTS-REM BY 10
004400             GIVING WS-FMT-CENTS-TENS REMAINDER WS-FMT-CENTS-ONES
004410         ADD 1 TO WS-FMT-OUT-LEN
004420         MOVE '.' TO WS-FMT-OUT-TEXT(WS-FMT-OUT-LEN:1)
004430         IF WS-FMT-CENTS-ONES = ZERO
004440             ADD 1 TO WS-FMT-OUT-LEN
004450             MOVE WS-FMT-CENTS-TENS
004460                 TO WS-FMT-OUT-TEXT(WS-FMT-OUT-LEN:1)
004470         ELSE
004480             ADD 2 TO WS-FMT-OUT-LEN
004490             MOVE WS-CENTS-REM-X
004500                 TO WS-FMT-OUT-TEXT(WS-FMT-OUT-LEN - 1:2)
004510         END-IF
004520     END-IF.
004530     IF WS-FMT-NEG-SW = 'Y' AND WS-ROUNDED-CENTS-ABS NOT = ZERO
004540         PERFORM C-210-PREFIX-MINUS THRU C-210-EXIT
004550     END-IF.
004560 C-200-EXIT.
004570     EXIT.
004580*
004590* C-210-PREFIX-MINUS - slides the built text one place right
004600* and drops a "-" in front. Only reached for a true negative
004610* amount that did not round away to zero.
004620*
004630 C-210-PREFIX-MINUS.
004640     MOVE WS-FMT-OUT-TEXT TO WS-FMT-TEXT-OUT-HOLD.
004650     MOVE SPACES TO WS-FMT-OUT-TEXT.
004660     MOVE '-' TO WS-FMT-OUT-TEXT(1:1).
004670     MOVE WS-FMT-TEXT-OUT-HOLD(1:WS-FMT-OUT-LEN)
004680         TO WS-FMT-OUT-TEXT(2:WS-FMT-OUT-LEN).
004690     ADD 1 TO WS-FMT-OUT-LEN.
004700 C-210-EXIT.
004710     EXIT.
004720 END-C-FORMAT-AMOUNT.
004730 END-C-FORMAT-AMOUNT-EXIT.
004740     EXIT.
004750*
004800*--------------------------------------------------------------*
004810*   D-COMPOSE-LINE - "<CCY> <NATIVE>" or, when a USD figure    *
004820*   was built, "<CCY> <NATIVE> (USD <USD-AMT>)" - see BUSINESS *
004830*   RULE, composing a report line.                             *
004840*--------------------------------------------------------------*
004850 D-COMPOSE-LINE SECTION.
004860 D-010-BUILD-LINE.
004870     IF WS-RATE-FOUND-SW = 'Y'
004880         STRING CCYX-CCY-CODE            DELIMITED BY SIZE
004890                ' '                      DELIMITED BY SIZE
004900                WS-NATIVE-TEXT(1:WS-NATIVE-LEN)
004910                                         DELIMITED BY SIZE
004920                ' (USD '                 DELIMITED BY SIZE
004930                WS-USD-TEXT(1:WS-USD-LEN)
004940                                         DELIMITED BY SIZE
004950                ')'                      DELIMITED BY SIZE
004960            INTO CCYX-REPORT-LINE
004970         END-STRING
004980     ELSE
004990         STRING CCYX-CCY-CODE            DELIMITED BY SIZE
005000                ' '                      DELIMITED BY SIZE
005010                WS-NATIVE-TEXT(1:WS-NATIVE-LEN)
005020                                         DELIMITED BY SIZE
005030            INTO CCYX-REPORT-LINE
005040         END-STRING
005050     END-IF.
005060 END-D-COMPOSE-LINE.
005070 END-D-COMPOSE-LINE-EXIT.
005080     EXIT.
