000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ccywrat.cpy                                             *
000140*      (C) Continental Trust Co. - EDP Systems.                *
000150*                                                               *
000160* Element of the Currency Ledger / Periodic Statement suite.   *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* Cross-currency exchange rate table. Every rate line read off
000220* the rates file posts TWO entries here - the rate as supplied,
000230* FROM-currency to TO-currency, and its reciprocal, TO-currency
000240* back to FROM-currency (rounded HALF-UP to five places, since
000250* we have no live division at report time - see CCYMAIN para-
000260* graph 120-STORE-RATE-PAIR). A later rate for the same pair
000270* simply overwrites the earlier entry - there is no duplicate-
000280* key error in this table.
000290*
000300*      DATE         AUTHOR          DESCRIPTION             TAG
000310*      --------     --------------  ----------------------  ---
000320*      03/11/1986   C. WEAVER       ORIGINAL CODING         CW01
000330*      09/02/1998   J. NAKASHIMA    Y2K REVIEW - NO DATE    JN01
000331*                                   SENSITIVE FIELDS HERE.
000340*      06/14/2004   M. OKONKWO     TABLE SIZE NOW DRIVEN     MO01
000341*                                  OFF CCYWLIT-MAX-RATE.
000400*
000500     05  CCY-RATE-COUNT           PIC S9(04) COMP VALUE ZERO.
000600     05  CCY-RATE-ENTRY OCCURS CCYWLIT-MAX-RATE TIMES
000700                        INDEXED BY CCY-RATE-IDX.
000800         10  CCY-RATE-FROM        PIC X(03)      VALUE SPACES.
000900         10  CCY-RATE-TO          PIC X(03)      VALUE SPACES.
001000         10  CCY-RATE-AMOUNT      PIC S9(09)V9(05) COMP-3
001100                                                 VALUE ZERO.
001200         10  FILLER               PIC X(05)      VALUE SPACES.
